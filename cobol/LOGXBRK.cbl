000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGXBRK.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  DATA CENTER OPERATIONS.
000500 DATE-WRITTEN.  04/22/94.
000600 DATE-COMPILED. 02/17/11.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO SPLIT THE NIGHTLY ACCOUNT ACTIVITY LOG INTO   *
001100*  ONE STATEMENT PER USER: LOGXBRK READS THE RAW ACCOUNT LOG     *
001200*  LINES FOR THE RUN, VALIDATES EACH LINE, SORTS THE RESULTING   *
001300*  ENTRIES BY USER AND TIMESTAMP, THEN ON EACH USER BREAK WRITES *
001400*  THAT USER'S OPERATIONS IN TIMESTAMP ORDER FOLLOWED BY A       *
001500*  COMPUTED FINAL-BALANCE TRAILER LINE.  A TRANSFERRED LINE ALSO *
001600*  SYNTHESIZES A MIRRORED RECEIVED ENTRY ON THE TARGET USER.     *
001700*  BAD LINES ARE DISPLAYED TO SYSOUT AND SKIPPED -- THEY DO NOT  *
001800*  STOP THE RUN.                                                 *
001900******************************************************************
002000*
002100*    CHANGE LOG.
002200*    -----------
002300*    04-22-94  RJT  ORIGINAL VERSION OF JOB LGX010 -- DAILY
002400*                   ACCOUNT LOG SPLIT (REPLACES THE OLD MANUAL
002500*                   TELLER RECONCILIATION SHEETS)
002600*    09-03-94  RJT  FIXED WITHDREW SIGN BUG -- TOTALS WERE ADDING
002700*                   INSTEAD OF SUBTRACTING ON A DEBIT
002800*    01-11-95  KLM  ADDED BAD-LINE COUNT TO EOJ DIAGNOSTICS PER
002900*                   OPERATIONS REQUEST
003000*    06-30-95  RJT  WIDENED AMOUNT FIELD TO S9(9)V99, 7 DIGITS
003100*                   WAS TOO SMALL FOR THE COMMERCIAL ACCOUNTS
003200*    03-14-96  DKM  CORRECTED TRANSFER MIRROR TO CARRY THE
003300*                   ORIGINAL TIMESTAMP, WAS STAMPING SYSTEM TIME
003400*    11-02-96  RJT  ADDED A VERBOSE-DUMP SWITCH SO OPS CAN GET
003500*                   RAW-LINE DUMPS ON A BAD RUN BY FLIPPING THE
003600*                   VALUE CLAUSE AND RECOMPILING
003700*    05-11-98  RJT  EXTRACTED THE RECORD LAYOUTS OUT TO THE
003800*                   LOGXREC COPYBOOK (REQ 4471)
003900*    08-19-98  KLM  STATEMENT OUTPUT NOW ASSIGN TO DYNAMIC, ONE
004000*                   FILE PER USER REPLACES THE OLD SINGLE MERGED
004100*                   REPORT (REQ 4498)
004200*    11-29-99  DKM  Y2K REMEDIATION -- LX-TS-YEAR WIDENED TO 4
004300*                   DIGITS, RUN TIMESTAMP NOW BUILT FROM ACCEPT
004400*                   FROM DATE YYYYMMDD INSTEAD OF THE OLD 2-DIGIT
004500*                   YEAR FORM (REQ 4652)
004600*    07-19-01  RJT  REWORKED OPENING BALANCE LOGIC TO SCAN FOR
004700*                   THE FIRST BALANCE INQUIRY REGARDLESS OF ITS
004800*                   POSITION IN THE SORTED LIST (REQ 5033, AUDIT
004900*                   FINDING ON THE USER037 STATEMENT)
005000*    03-14-06  PLS  RAISED THE USER-ENTRY TABLE MAX TO 2000 ROWS,
005100*                   A HEAVY-VOLUME USER BLEW THE OLD LIMIT
005200*    09-02-08  PLS  ADDED A CHARACTER-BY-CHARACTER CHECK ON THE
005300*                   PARSED USER ID -- A BAD FEED FROM THE NEW
005400*                   TELLER FRONT END WAS SLIPPING PUNCTUATION
005500*                   THROUGH AS A USER ID
005600*    02-17-11  MTC  MINOR - SYSOUT DIAGNOSTIC TEXT CLEANUP PER
005700*                   THE OPERATIONS STANDARDS REVIEW
005800*
005900 ENVIRONMENT DIVISION.
006000
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT LOG-INPUT-FILE ASSIGN TO UT-S-LOGDATA
007100         FILE STATUS IS WS-LOGDATA-STATUS.
007200
007300     SELECT LOG-SORT-FILE ASSIGN TO UT-S-LOGSORT.
007400
007500*        08-19-98 KLM -- WAS A SINGLE MERGED REPORT FILE, NOW
007600*        ASSIGN TO DYNAMIC SO ONE DATASET IS OPENED PER USER.
007700     SELECT STMT-OUTPUT-FILE ASSIGN TO DYNAMIC WS-STMT-DSNAME
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-STMT-STATUS.
008000
008100 DATA DIVISION.
008200
008300 FILE SECTION.
008400
008500*        JCL CONCATENATES EVERY *.LOG MEMBER FOR THE RUN UNDER
008600*        UT-S-LOGDATA -- THIS PROGRAM NEVER WALKS A DIRECTORY.
008700 FD  LOG-INPUT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS LOG-IN-REC.
009300
009400 01  LOG-IN-REC.
009500*        ONE RAW LOG LINE.  MOVED INTO LI-INPUT-REC (WORKING-
009600*        STORAGE) FOR THE BRACKET/TIMESTAMP BREAKOUT -- SEE
009700*        210-READ-INPUT-LINE.
009800     05  LOG-IN-TEXT                   PIC X(96).
009900     05  FILLER                        PIC X(4).
010000
010100 SD  LOG-SORT-FILE
010200     RECORD CONTAINS 81 CHARACTERS
010300     DATA RECORD IS SW-LOG-SORT-WORK.
010400
010500 01  SW-LOG-SORT-WORK.
010600*        SORT KEY, LOW-ORDER -- SEE THE ON ASCENDING KEY
010700*        CLAUSE ON THE SORT VERB IN 000-MAINLINE.
010800     05  SRT-USER                      PIC X(10).
010900*        SORT KEY, HIGH-ORDER -- PUTS EACH USER'S OWN ENTRIES
011000*        IN CHRONOLOGICAL ORDER FOR THE WRITER.
011100     05  SRT-TIMESTAMP                 PIC X(19).
011200     05  SRT-OP-TYPE                   PIC X(16).
011300         88  SRT-OP-BALANCE-INQUIRY    VALUE 'BALANCE INQUIRY '.
011400         88  SRT-OP-TRANSFERRED        VALUE 'TRANSFERRED     '.
011500         88  SRT-OP-RECEIVED           VALUE 'RECEIVED        '.
011600         88  SRT-OP-WITHDREW           VALUE 'WITHDREW        '.
011700     05  SRT-AMOUNT                    PIC S9(9)V99.
011800*        BLANK EXCEPT ON TRANSFERRED/RECEIVED.
011900     05  SRT-RELATED-USER              PIC X(10).
012000     05  FILLER                        PIC X(15).
012100
012200*        THIS FILE IS ASSIGN TO DYNAMIC / LINE SEQUENTIAL, NOT
012300*        THE SHOP'S USUAL FIXED-BLOCK QSAM SETUP -- LINE
012400*        SEQUENTIAL TAKES NEITHER RECORDING MODE, BLOCK
012500*        CONTAINS, NOR DATA RECORD IS, SO THOSE CLAUSES ARE
012600*        LEFT OFF HERE ON PURPOSE, UNLIKE THE OTHER TWO FDS.
012700 FD  STMT-OUTPUT-FILE
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 100 CHARACTERS.
013000
013100 01  STMT-OUT-REC.
013200*        ONE OUTPUT LINE, BUILT BY 650/660 INTO SL-STMT-LINE
013300*        (SEE LOGXREC) AND WRITTEN FROM THERE.
013400     05  STMT-OUT-TEXT                 PIC X(96).
013500     05  FILLER                        PIC X(4).
013600
013700 WORKING-STORAGE SECTION.
013800
013900***************************************************************
014000*    STANDALONE WORK COUNTERS.  NEITHER OF THESE BELONGS TO     *
014100*    ANY GROUP, SO THEY ARE CARRIED AS 77-LEVEL ITEMS RATHER    *
014200*    THAN AS 05'S UNDER A 01 -- THIS SHOP'S OLD HABIT FOR A     *
014300*    ONE-OFF SUBSCRIPT OR TALLY THAT NO OTHER PARAGRAPH TOUCHES *
014400*    AS A GROUP.  BOTH ARE COMP FOR THE SAME REASON EVERY OTHER *
014500*    SUBSCRIPT IN THIS PROGRAM IS COMP -- THEY ARE INCREMENTED  *
014600*    OR TESTED ON EVERY PASS OF A TIGHT LOOP.                   *
014700***************************************************************
014800 77  WS-CHAR-IDX                       PIC S9(4) COMP VALUE ZERO.
014900 77  WS-LEAD-SPACES                    PIC S9(4) COMP VALUE ZERO.
015000
015100***************************************************************
015200*    SWITCHES.                                                 *
015300***************************************************************
015400 01  PROGRAM-INDICATOR-SWITCHES.
015500*        SET BY 210 WHEN LOG-INPUT-FILE HITS END OF FILE.
015600     05  WS-EOF-INPUT-SW               PIC X(3)  VALUE 'NO '.
015700         88  EOF-INPUT                            VALUE 'YES'.
015800*        SET BY 310 WHEN THE SORT RETURN IS EXHAUSTED.
015900     05  WS-EOF-SRT-OUTPUT-SW          PIC X(3)  VALUE 'NO '.
016000         88  EOF-SRT-OUTPUT                       VALUE 'YES'.
016100*        220/230/232/234 SET THIS 'NO' THE MOMENT A LINE FAILS
016200*        ANY CHECK -- 215 TESTS LX-LINE-OK BEFORE RELEASING.
016300     05  WS-INPUT-OK-SW                PIC X(3)  VALUE 'YES'.
016400         88  LX-LINE-OK                           VALUE 'YES'.
016500         88  LX-LINE-NOT-OK                        VALUE 'NO '.
016600*        SET BY 232 ON A TRANSFERRED LINE -- TELLS 215 TO ALSO
016700*        PERFORM 245 AND RELEASE THE MIRRORED RECEIVED ENTRY.
016800     05  WS-MIRROR-SW                  PIC X(3)  VALUE 'NO '.
016900         88  LX-MIRROR-NEEDED                     VALUE 'YES'.
017000*        SET BY 422 THE FIRST TIME IT FINDS A BALANCE INQUIRY
017100*        ROW WHILE SCANNING ONE USER'S BUFFERED TABLE.
017200     05  WS-OPENING-FOUND-SW           PIC X(3)  VALUE 'NO '.
017300         88  OPENING-FOUND                        VALUE 'YES'.
017400*        SET BY 100 -- 000-MAINLINE CHECKS THIS BEFORE RUNNING
017500*        THE SORT AT ALL.
017600     05  WS-INPUT-OPEN-SW              PIC X(3)  VALUE 'NO '.
017700         88  LI-FILE-OPEN                         VALUE 'YES'.
017800         88  LI-FILE-NOT-OPEN                      VALUE 'NO '.
017900*        11-02-96 RJT -- FLIP THE VALUE CLAUSE TO 'YES' AND
018000*        RECOMPILE TO GET RAW-BYTE DUMPS ON REJECTED LINES.
018100     05  WS-VERBOSE-SW                 PIC X(3)  VALUE 'NO '.
018200         88  LGX-VERBOSE-SW                        VALUE 'YES'.
018300*        09-02-08 PLS -- SCRATCH SWITCH FOR 233'S CHARACTER
018400*        SCAN, RESET 'NO' BEFORE EACH USER ID IS CHECKED.
018500     05  WS-BAD-CHAR-SW                PIC X(3)  VALUE 'NO '.
018600         88  BAD-CHAR-FOUND                        VALUE 'YES'.
018700     05  FILLER                        PIC X(2)  VALUE SPACES.
018800
018900***************************************************************
019000*    RECORD, RELEASE, AND LINE COUNTERS FOR THE EOJ DIAGNOSTIC. *
019100***************************************************************
019200 01  WS-ACCUMULATORS.
019300*        BUMPED BY 210, ONE PER RAW LINE READ FROM THE FEED.
019400     05  WS-READ-CTR       PIC S9(6) COMP  VALUE ZERO.
019500*        BUMPED BY 240 AND 245 -- TOTAL ENTRIES RELEASED TO SORT.
019600     05  WS-REL-CTR        PIC S9(6) COMP  VALUE ZERO.
019700*        BUMPED BY 245 ONLY -- SUBSET OF WS-REL-CTR THAT WAS
019800*        SYNTHESIZED RATHER THAN READ DIRECTLY FROM THE FEED.
019900     05  WS-MIRROR-CTR     PIC S9(6) COMP  VALUE ZERO.
020000*        BUMPED BY 310, ONE PER RECORD RETURNED FROM THE SORT.
020100     05  WS-RETR-CTR       PIC S9(6) COMP  VALUE ZERO.
020200*        BUMPED BY 450/460, ONE PER LINE WRITTEN TO A STATEMENT.
020300     05  WS-WRTN-CTR       PIC S9(6) COMP  VALUE ZERO.
020400*        BUMPED BY 235 -- 01-11-95 KLM ADDITION, SEE CHANGE LOG.
020500     05  WS-BAD-CTR        PIC S9(6) COMP  VALUE ZERO.
020600*        BUMPED BY 440, ONE PER STATEMENT FILE SUCCESSFULLY
020700*        OPENED, WRITTEN, AND CLOSED FOR A USER.
020800     05  WS-USERS-CTR      PIC S9(6) COMP  VALUE ZERO.
020900     05  FILLER                        PIC X(2)  VALUE SPACES.
021000
021100***************************************************************
021200*    RAW LOG LINE, BROKEN OUT FOR THE BRACKET/TIMESTAMP CHECK.  *
021300***************************************************************
021400 01  LI-INPUT-REC.
021500*        UNSLICED VIEW -- WHAT 235 ECHOES BACK TO SYSOUT AND
021600*        WHAT GETS MOVED INTO SRT-TIMESTAMP/LX-TIMESTAMP.
021700     05  LI-RAW-LINE                   PIC X(96).
021800     05  LI-RAW-FIELDS REDEFINES LI-RAW-LINE.
021900*            MUST BE '[' -- CHECKED BY 220 BEFORE ANYTHING
022000*            ELSE ON THE LINE IS TRUSTED.
022100         10  LI-RAW-OPEN-BRK           PIC X.
022200*            THE 19-BYTE GRAMMAR TIMESTAMP, DIGITS AND
022300*            PUNCTUATION BOTH VALIDATED BY 230.
022400         10  LI-RAW-TIMESTAMP          PIC X(19).
022500*            MUST BE ']' -- SAME CHECK AS THE OPEN BRACKET.
022600         10  LI-RAW-CLOSE-BRK          PIC X.
022700*            EVERYTHING AFTER THE BRACKETS -- USER ID,
022800*            OPERATION KEYWORD, AMOUNT, RELATED USER.  225
022900*            UNSTRINGS THIS ON SPACES INTO WT-WORD-TABLE.
023000         10  LI-RAW-REST               PIC X(75).
023100     05  FILLER                        PIC X(4).
023200
023300***************************************************************
023400*    CURRENT-USER CONTROL AND THE DYNAMIC STATEMENT DATASET     *
023500*    NAME BUILT FOR IT.                                         *
023600***************************************************************
023700 01  WS-BREAK-CONTROLS.
023800*        330 COMPARES EVERY RETURNED SRT-USER AGAINST THIS TO
023900*        DETECT THE USER BREAK.
024000     05  WS-CURRENT-USER               PIC X(10) VALUE SPACES.
024100*        BUILT BY 442, ONE DATASET NAME PER USER STATEMENT.
024200     05  WS-STMT-DSNAME                PIC X(60) VALUE SPACES.
024300     05  FILLER                        PIC X(2)  VALUE SPACES.
024400
024500***************************************************************
024600*    BALANCE-CALCULATOR WORKING FIELDS.  BOTH ARE ZONED DISPLAY *
024700*    MONEY FIELDS, NOT COMP -- THIS SHOP DOES NOT PACK MONEY.   *
024800***************************************************************
024900 01  WS-BALANCE-FIELDS.
025000*        SEEDED BY 420/422 FROM THE EARLIEST BALANCE INQUIRY
025100*        ROW IN THE USER'S TABLE -- ZERO IF THE USER HAS NONE.
025200     05  WS-OPENING-BALANCE            PIC S9(9)V99 VALUE ZERO.
025300*        FOLDED BY 430/432, ONE ENTRY AT A TIME, INTO THE
025400*        FINAL-BALANCE TRAILER FIGURE.
025500     05  WS-RUNNING-BALANCE            PIC S9(9)V99 VALUE ZERO.
025600     05  FILLER                        PIC X(2)  VALUE SPACES.
025700
025800***************************************************************
025900*    LINE-PARSER SCRATCH FIELDS -- AMOUNT TEXT IS SPLIT ON THE  *
026000*    DECIMAL POINT SINCE THE FRACTION MAY BE 0, 1, OR 2 DIGITS. *
026100***************************************************************
026200 01  WS-PARSE-FIELDS.
026300*        RAW AMOUNT TEXT PULLED OUT OF WT-WORD-TABLE BY 232,
026400*        BEFORE 234 SPLITS IT ON THE DECIMAL POINT.
026500     05  WS-AMOUNT-TEXT                PIC X(20) VALUE SPACES.
026600*        LEFT OF THE DECIMAL -- MANDATORY, MUST BE NUMERIC.
026700     05  WS-AMOUNT-WHOLE-TXT           PIC X(10) VALUE SPACES.
026800*        RIGHT OF THE DECIMAL -- 0, 1, OR 2 DIGITS, MAY BE
026900*        ALL SPACES (NO FRACTION AT ALL).
027000     05  WS-AMOUNT-FRAC-TXT            PIC X(2)  VALUE SPACES.
027100     05  WS-AMOUNT-WHOLE-N             PIC 9(9)  VALUE ZERO.
027200*        ALWAYS HOLDS THE FRACTION AS HUNDREDTHS -- A ONE-DIGIT
027300*        FRACTION IS SCALED BY 10 IN 236 BEFORE LANDING HERE.
027400     05  WS-AMOUNT-CENTS-N             PIC 9(2)  VALUE ZERO.
027500*        SCRATCH FOR THE ONE-DIGIT-FRACTION CASE IN 236.
027600     05  WS-FRAC-DIGIT-N               PIC 9(1)  VALUE ZERO.
027700*        LEFT-JUSTIFIED COPY OF SL-EDIT-AMOUNT, BUILT BY 682.
027800     05  WS-AMOUNT-TRIMMED             PIC X(12) VALUE SPACES.
027900*        LEFT-JUSTIFIED COPY OF SL-EDIT-BALANCE, BUILT BY 684.
028000     05  WS-BALANCE-TRIMMED            PIC X(13) VALUE SPACES.
028100     05  FILLER                        PIC X(2)  VALUE SPACES.
028200
028300***************************************************************
028400*    WALL-CLOCK RUN TIMESTAMP FOR THE FINAL BALANCE TRAILER.    *
028500*    BUILT ONCE, AT JOB START -- SEE 110-CAPTURE-RUN-TIMESTAMP. *
028600***************************************************************
028700 01  WS-RUN-TIMESTAMP                  PIC X(19) VALUE SPACES.
028800
028900 01  WS-CURRENT-DATE-FIELDS.
029000*        11-29-99 DKM Y2K FIX -- ACCEPT FROM DATE YYYYMMDD
029100*        GIVES A FULL 4-DIGIT YEAR DIRECTLY, NO WINDOWING.
029200     05  WS-CURR-DATE                  PIC 9(8)  VALUE ZERO.
029300     05  WS-CURR-DATE-PARTS REDEFINES WS-CURR-DATE.
029400         10  WS-CURR-YEAR              PIC 9(4).
029500         10  WS-CURR-MONTH             PIC 9(2).
029600         10  WS-CURR-DAY               PIC 9(2).
029700     05  FILLER                        PIC X(2)  VALUE SPACES.
029800
029900 01  WS-CURRENT-TIME-FIELDS.
030000*        ACCEPT FROM TIME -- HUNDREDTHS ARE ACCEPTED BUT NOT
030100*        USED, THE GRAMMAR TIMESTAMP ONLY GOES DOWN TO SECONDS.
030200     05  WS-CURR-TIME                  PIC 9(8)  VALUE ZERO.
030300     05  WS-CURR-TIME-PARTS REDEFINES WS-CURR-TIME.
030400         10  WS-CURR-HOUR              PIC 9(2).
030500         10  WS-CURR-MINUTE            PIC 9(2).
030600         10  WS-CURR-SECOND            PIC 9(2).
030700         10  WS-CURR-HUNDREDTH         PIC 9(2).
030800     05  FILLER                        PIC X(2)  VALUE SPACES.
030900
031000***************************************************************
031100*    EOJ DIAGNOSTIC DISPLAY LINE.                               *
031200***************************************************************
031300 01  DISPLAY-LINE.
031400*        MOVED IN FRESH BY 900 BEFORE EACH DISPLAY OF THE GROUP.
031500     05  DISP-MESSAGE                  PIC X(45).
031600*        ZERO-SUPPRESSED, COMMA-EDITED FOR READABILITY IN A
031700*        SYSOUT LISTING -- NOT A BUSINESS-RECORD FIELD.
031800     05  DISP-VALUE                    PIC ZZZ,ZZ9.
031900     05  FILLER                        PIC X(5)  VALUE SPACES.
032000
032100     COPY LOGXREC.
032200
032300 PROCEDURE DIVISION.
032400
032500***************************************************************
032600*    000-MAINLINE -- OPENS THE LOG FEED, THEN RUNS THE WHOLE     *
032700*    JOB AS ONE SORT: 200 IS THE INPUT PROCEDURE (READS AND      *
032800*    VALIDATES EVERY RAW LINE, RELEASING GOOD ONES TO THE SORT), *
032900*    THE SORT ITSELF PUTS EVERY ENTRY INTO USER/TIMESTAMP ORDER, *
033000*    AND 300 IS THE OUTPUT PROCEDURE (RETURNS THE SORTED ENTRIES *
033100*    AND WRITES ONE STATEMENT PER USER ON EACH USER BREAK).  A   *
033200*    MISSING LOG FEED SKIPS ALL OF THIS AND ABENDS WITH A 16.    *
033300***************************************************************
033400 000-MAINLINE SECTION.
033500
033600     PERFORM 100-OPEN-LOG-INPUT THRU 100-EXIT.
033700     IF LI-FILE-OPEN
033800        PERFORM 110-CAPTURE-RUN-TIMESTAMP THRU 110-EXIT
033900        OPEN OUTPUT LOG-SORT-FILE
034000        CLOSE LOG-SORT-FILE
034100        SORT LOG-SORT-FILE
034200            ON ASCENDING KEY SRT-USER
034300                             SRT-TIMESTAMP
034400            INPUT PROCEDURE  200-SRT-INPUT-PROCD THRU 200-EXIT
034500            OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT
034600        PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT
034700        CLOSE LOG-INPUT-FILE
034800        MOVE ZERO TO RETURN-CODE
034900     ELSE
035000*        NO SENSE RUNNING A SORT WITH NOTHING TO FEED IT --
035100*        100 ALREADY DISPLAYED THE ABEND MESSAGE, SO JUST SET
035200*        THE CONDITION CODE AND LEAVE.
035300        MOVE 16 TO RETURN-CODE.
035400     GOBACK.
035500
035600***************************************************************
035700*    100-OPEN-LOG-INPUT -- OPENS THE ACCOUNT LOG FEED AND       *
035800*    ABORTS THE RUN IF IT ISN'T THERE.  UNDER THIS SHOP'S JCL   *
035900*    THE DIRECTORY LISTING/CONCATENATION IS DONE BEFORE THE     *
036000*    STEP RUNS, SO A MISSING LOG FEED SURFACES HERE AS AN OPEN  *
036100*    FAILURE ON UT-S-LOGDATA.                                   *
036200***************************************************************
036300 100-OPEN-LOG-INPUT.
036400
036500*        LI-FILE-OPEN/LI-FILE-NOT-OPEN IS TESTED BACK IN THE
036600*        MAINLINE RIGHT AFTER THIS PARAGRAPH RUNS -- A BAD
036700*        OPEN FALLS THROUGH TO THE ABEND BRANCH THERE WITHOUT
036800*        EVER STARTING THE SORT.
036900     OPEN INPUT LOG-INPUT-FILE.
037000     IF WS-LOGDATA-STATUS = '00'
037100        SET LI-FILE-OPEN TO TRUE
037200     ELSE
037300        SET LI-FILE-NOT-OPEN TO TRUE
037400        DISPLAY '** LOGXBRK ABEND ** INPUT LOG DIRECTORY NOT '
037500                'AVAILABLE, FILE STATUS = ' WS-LOGDATA-STATUS.
037600
037700 100-EXIT.
037800     EXIT.
037900
038000***************************************************************
038100*    110-CAPTURE-RUN-TIMESTAMP -- STAMPS THE FINAL-BALANCE       *
038200*    TRAILER LINE WITH THE WALL-CLOCK TIME THE JOB RAN, NOT THE  *
038300*    TIMESTAMP OF THE LAST LOG ENTRY FOLDED INTO IT.  BUILT ONCE *
038400*    AT JOB START SO EVERY USER'S TRAILER CARRIES THE SAME RUN   *
038500*    TIME REGARDLESS OF HOW LONG THE JOB TAKES TO GET TO THEM.   *
038600*    11-29-99 DKM -- REBUILT ON THE ACCEPT FROM DATE YYYYMMDD    *
038700*    FORM FOR Y2K, SEE CHANGE LOG.                               *
038800***************************************************************
038900 110-CAPTURE-RUN-TIMESTAMP.
039000
039100     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
039200     ACCEPT WS-CURR-TIME FROM TIME.
039300*        REBUILDS THE 19-BYTE GRAMMAR TIMESTAMP OUT OF THE
039400*        ACCEPT'S NUMERIC PARTS -- SAME PUNCTUATION THE
039500*        INCOMING LOG LINES CARRY, SO THE TRAILER LINE READS
039600*        LIKE ANY OTHER STATEMENT LINE.
039700     STRING WS-CURR-YEAR    DELIMITED BY SIZE
039800            '-'             DELIMITED BY SIZE
039900            WS-CURR-MONTH   DELIMITED BY SIZE
040000            '-'             DELIMITED BY SIZE
040100            WS-CURR-DAY     DELIMITED BY SIZE
040200            ' '             DELIMITED BY SIZE
040300            WS-CURR-HOUR    DELIMITED BY SIZE
040400            ':'             DELIMITED BY SIZE
040500            WS-CURR-MINUTE  DELIMITED BY SIZE
040600            ':'             DELIMITED BY SIZE
040700            WS-CURR-SECOND  DELIMITED BY SIZE
040800       INTO WS-RUN-TIMESTAMP.
040900
041000 110-EXIT.
041100     EXIT.
041200
041300***************************************************************
041400*    LOG LINE PARSER -- SORT INPUT PROCEDURE.                   *
041500***************************************************************
041600 200-SRT-INPUT-PROCD.
041700
041800*        THIS IS THE SORT'S INPUT PROCEDURE, SO GOBACK IS NOT
041900*        ALLOWED HERE -- FALLING OFF THE END OF THIS PARAGRAPH
042000*        HANDS CONTROL BACK TO SORT, NOT TO THE MAINLINE.
042100     MOVE 'NO ' TO WS-EOF-INPUT-SW.
042200     PERFORM 210-READ-INPUT-LINE THRU 210-EXIT.
042300     IF EOF-INPUT
042400        DISPLAY '** LOGXBRK WARNING ** INPUT LOG FILE EMPTY'
042500        GO TO 200-EXIT.
042600     PERFORM 215-PRSS-INPUT-RECORDS THRU 215-EXIT
042700         UNTIL EOF-INPUT.
042800
042900 200-EXIT.
043000     EXIT.
043100
043200***************************************************************
043300*    210-READ-INPUT-LINE -- ONE RAW READ, CLEARED TO SPACES     *
043400*    FIRST SO A SHORT LAST RECORD DOESN'T CARRY TRASH FORWARD    *
043500*    IN THE UNUSED TAIL OF LI-INPUT-REC.                         *
043600***************************************************************
043700 210-READ-INPUT-LINE.
043800
043900     MOVE SPACES TO LI-INPUT-REC.
044000     READ LOG-INPUT-FILE INTO LI-INPUT-REC
044100         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
044200                GO TO 210-EXIT.
044300     ADD 1 TO WS-READ-CTR.
044400
044500 210-EXIT.
044600     EXIT.
044700
044800***************************************************************
044900*    215-PRSS-INPUT-RECORDS -- DRIVES THE READ LOOP FOR 200.     *
045000*    ONE RECORD IN, PARSE IT, RELEASE IT TO THE SORT IF IT       *
045100*    PASSED VALIDATION (PLUS A MIRRORED RECEIVED ENTRY WHEN IT   *
045200*    WAS A TRANSFER), THEN READ THE NEXT ONE.  A BAD LINE FALLS  *
045300*    THROUGH BOTH IFS AND SIMPLY ISN'T RELEASED.                 *
045400***************************************************************
045500 215-PRSS-INPUT-RECORDS.
045600
045700     PERFORM 220-PARSE-INPUT-LINE THRU 220-EXIT.
045800     IF LX-LINE-OK
045900        PERFORM 240-RELEASE-ENTRY THRU 240-EXIT
046000        IF LX-MIRROR-NEEDED
046100           PERFORM 245-RELEASE-MIRROR-RECEIVED THRU 245-EXIT
046200        ELSE
046300           NEXT SENTENCE
046400     ELSE
046500        NEXT SENTENCE.
046600     PERFORM 210-READ-INPUT-LINE THRU 210-EXIT.
046700
046800 215-EXIT.
046900     EXIT.
047000
047100***************************************************************
047200*    220-PARSE-INPUT-LINE -- CHECKS THE BRACKETED TIMESTAMP     *
047300*    SHAPE, THEN SPLITS EVERYTHING AFTER IT ON SPACES SO THE    *
047400*    GRAMMAR CAN BE READ POSITIONALLY OUT OF WT-WORD-TABLE.      *
047500***************************************************************
047600 220-PARSE-INPUT-LINE.
047700
047800*        WS-INPUT-OK-SW STARTS EACH LINE INNOCENT -- 235 IS
047900*        THE ONLY PLACE THAT FLIPS IT TO 'NO ', AND IT MAY BE
048000*        CALLED FROM SEVERAL DEEPER PARAGRAPHS BELOW.
048100     MOVE 'YES' TO WS-INPUT-OK-SW.
048200     MOVE 'NO '  TO WS-MIRROR-SW.
048300     MOVE SPACES TO LX-LOG-ENTRY.
048400     MOVE SPACES TO EL-BAD-REASON.
048500     IF LI-RAW-OPEN-BRK NOT = '[' OR LI-RAW-CLOSE-BRK NOT = ']'
048600        MOVE 'MISSING TIMESTAMP BRACKETS' TO EL-BAD-REASON
048700        PERFORM 235-REJECT-LINE THRU 235-EXIT
048800     ELSE
048900        MOVE LI-RAW-TIMESTAMP TO LX-TIMESTAMP
049000        PERFORM 225-SPLIT-REST-INTO-WORDS THRU 225-EXIT
049100        PERFORM 230-VALIDATE-PARSED-FIELDS THRU 230-EXIT.
049200
049300 220-EXIT.
049400     EXIT.
049500
049600***************************************************************
049700*    225-SPLIT-REST-INTO-WORDS -- EVERYTHING AFTER THE CLOSING   *
049800*    BRACKET AND ITS FOLLOWING SPACE (LI-RAW-REST STARTS ONE     *
049900*    BYTE INTO THE FIELD ON PURPOSE, SEE THE (2:74) BELOW) GETS  *
050000*    UNSTRUNG ON RUNS OF SPACES INTO WT-WORD-TABLE.  UP TO 10    *
050100*    WORDS ARE PLENTY -- THE LONGEST GRAMMAR LINE (A TRANSFER)   *
050200*    ONLY EVER HAS FIVE.  230/232 THEN READ THE TABLE            *
050300*    POSITIONALLY TO FIGURE OUT WHICH GRAMMAR SHAPE IT IS.       *
050400***************************************************************
050500 225-SPLIT-REST-INTO-WORDS.
050600
050700*        CLEAR THE WHOLE TABLE FIRST SO A SHORT LINE (E.G. A
050800*        BALANCE INQUIRY) DOESN'T LEAVE A PRIOR LINE'S WORDS
050900*        SITTING IN THE UNUSED HIGH-ORDER ENTRIES.
051000     MOVE ZERO   TO WT-WORD-COUNT.
051100     MOVE SPACES TO WT-WORD(1) WT-WORD(2) WT-WORD(3) WT-WORD(4)
051200                    WT-WORD(5) WT-WORD(6) WT-WORD(7) WT-WORD(8)
051300                    WT-WORD(9) WT-WORD(10).
051400     UNSTRING LI-RAW-REST(2:74) DELIMITED BY ALL SPACE
051500         INTO WT-WORD(1) WT-WORD(2) WT-WORD(3) WT-WORD(4)
051600              WT-WORD(5) WT-WORD(6) WT-WORD(7) WT-WORD(8)
051700              WT-WORD(9) WT-WORD(10)
051800         TALLYING IN WT-WORD-COUNT.
051900
052000 225-EXIT.
052100     EXIT.
052200
052300***************************************************************
052400*    230-VALIDATE-PARSED-FIELDS -- TIMESTAMP DIGITS AND PUNCT-  *
052500*    UATION, USER ID, THEN HANDS OFF TO 232 FOR THE OPERATION   *
052600*    KEYWORD/AMOUNT.  THE SEPARATOR CHECK CATCHES A LINE LIKE   *
052700*    [2025/05/10 10-03-23] THAT IS ALL DIGITS BUT WRONG-PUNCTED.*
052800***************************************************************
052900 230-VALIDATE-PARSED-FIELDS.
053000
053100     IF LX-TS-YEAR   NOT NUMERIC OR
053200        LX-TS-MONTH  NOT NUMERIC OR
053300        LX-TS-DAY    NOT NUMERIC OR
053400        LX-TS-HOUR   NOT NUMERIC OR
053500        LX-TS-MINUTE NOT NUMERIC OR
053600        LX-TS-SECOND NOT NUMERIC OR
053700        LX-TS-SEP-1  NOT = '-'   OR
053800        LX-TS-SEP-2  NOT = '-'   OR
053900        LX-TS-SEP-3  NOT = ' '   OR
054000        LX-TS-SEP-4  NOT = ':'   OR
054100        LX-TS-SEP-5  NOT = ':'
054200        MOVE 'UNPARSEABLE TIMESTAMP' TO EL-BAD-REASON
054300        PERFORM 235-REJECT-LINE THRU 235-EXIT
054400     ELSE
054500        IF WT-WORD(1) = SPACES
054600           MOVE 'MISSING OR INVALID USER ID' TO EL-BAD-REASON
054700           PERFORM 235-REJECT-LINE THRU 235-EXIT
054800        ELSE
054900           MOVE 'NO ' TO WS-BAD-CHAR-SW
055000           PERFORM 233-CHECK-USERID-CHARS THRU 233-EXIT
055100              VARYING WS-CHAR-IDX FROM 1 BY 1
055200              UNTIL WS-CHAR-IDX > 20 OR BAD-CHAR-FOUND
055300           IF BAD-CHAR-FOUND
055400              MOVE 'MISSING OR INVALID USER ID' TO EL-BAD-REASON
055500              PERFORM 235-REJECT-LINE THRU 235-EXIT
055600           ELSE
055700              MOVE WT-WORD(1) TO LX-USER
055800              PERFORM 232-DETERMINE-OP-TYPE THRU 232-EXIT.
055900
056000 230-EXIT.
056100     EXIT.
056200
056300***************************************************************
056400*    233-CHECK-USERID-CHARS -- ONE BYTE OF WT-WORD(1) PER CALL. *
056500*    A CHARACTER IS BAD UNLESS IT IS A LETTER, A DIGIT, OR THE  *
056600*    TRAILING PAD SPACE (ALPHABETIC COVERS LETTERS AND SPACE).  *
056700***************************************************************
056800 233-CHECK-USERID-CHARS.
056900
057000     IF WT-WORD(1)(WS-CHAR-IDX:1) NOT ALPHABETIC AND
057100        WT-WORD(1)(WS-CHAR-IDX:1) NOT NUMERIC
057200        SET BAD-CHAR-FOUND TO TRUE.
057300
057400 233-EXIT.
057500     EXIT.
057600
057700***************************************************************
057800*    232-DETERMINE-OP-TYPE -- WT-WORD(2) IS THE OPERATION        *
057900*    KEYWORD (WT-WORD(1), THE USER ID, WAS ALREADY CONSUMED BY   *
058000*    230).  EACH GRAMMAR SHAPE PUTS THE AMOUNT AND THE RELATED   *
058100*    USER (IF ANY) IN A DIFFERENT WORD SLOT, SO THE EVALUATE     *
058200*    HAS TO KNOW THE SHAPE BEFORE IT CAN PULL EITHER ONE OUT.    *
058300*    A KEYWORD THIS SHOP DOESN'T RECOGNIZE FALLS TO WHEN OTHER.  *
058400***************************************************************
058500 232-DETERMINE-OP-TYPE.
058600
058700     EVALUATE TRUE
058800*            BALANCE INQUIRY -- 'balance inquiry N', NO RELATED
058900*            USER.  WORD(4) IS THE AMOUNT.
059000         WHEN WT-WORD(2) = 'balance' AND WT-WORD(3) = 'inquiry'
059100             SET LX-OP-BALANCE-INQUIRY TO TRUE
059200             MOVE WT-WORD(4) TO WS-AMOUNT-TEXT
059300             MOVE SPACES TO LX-RELATED-USER
059400*            TRANSFERRED -- 'transferred N to TARGETUSER'.
059500*            WORD(3) IS THE AMOUNT, WORD(5) IS THE TARGET USER.
059600*            A TRANSFER ALSO NEEDS A MIRRORED RECEIVED ENTRY ON
059700*            THE TARGET USER -- SET LX-MIRROR-NEEDED SO 215 KNOWS
059800*            TO PERFORM 245 AFTER THIS LINE IS RELEASED.
059900         WHEN WT-WORD(2) = 'transferred'
060000             SET LX-OP-TRANSFERRED TO TRUE
060100             MOVE WT-WORD(3) TO WS-AMOUNT-TEXT
060200             IF WT-WORD(4) = 'to' AND WT-WORD(5) NOT = SPACES
060300                MOVE WT-WORD(5) TO LX-RELATED-USER
060400                SET LX-MIRROR-NEEDED TO TRUE
060500             ELSE
060600                MOVE 'MISSING TRANSFER TARGET USER' TO
060700                     EL-BAD-REASON
060800                PERFORM 235-REJECT-LINE THRU 235-EXIT
060900*            RECEIVED -- 'received N from SOURCEUSER'.  THESE
061000*            ARRIVE BOTH DIRECTLY IN THE FEED AND SYNTHESIZED BY
061100*            245 AS A TRANSFER'S MIRROR, SO THE GRAMMAR IS
061200*            VALIDATED HERE THE SAME AS ANY OTHER LINE.
061300         WHEN WT-WORD(2) = 'received'
061400             SET LX-OP-RECEIVED TO TRUE
061500             MOVE WT-WORD(3) TO WS-AMOUNT-TEXT
061600             IF WT-WORD(4) = 'from' AND WT-WORD(5) NOT = SPACES
061700                MOVE WT-WORD(5) TO LX-RELATED-USER
061800             ELSE
061900                MOVE 'MISSING RECEIVED SOURCE USER' TO
062000                     EL-BAD-REASON
062100                PERFORM 235-REJECT-LINE THRU 235-EXIT
062200*            WITHDREW -- 'withdrew N', NO RELATED USER, WORD(3)
062300*            IS THE AMOUNT.  09-03-94 SIGN-BUG FIX MEANS THIS
062400*            SUBTRACTS RATHER THAN ADDS IN THE 430/432 FOLD.
062500         WHEN WT-WORD(2) = 'withdrew'
062600             SET LX-OP-WITHDREW TO TRUE
062700             MOVE WT-WORD(3) TO WS-AMOUNT-TEXT
062800             MOVE SPACES TO LX-RELATED-USER
062900         WHEN OTHER
063000             MOVE 'UNRECOGNIZED OPERATION KEYWORD' TO
063100                  EL-BAD-REASON
063200             PERFORM 235-REJECT-LINE THRU 235-EXIT.
063300*        AMOUNT IS STILL RAW TEXT AT THIS POINT -- ONLY VALIDATE
063400*        AND CONVERT IT IF THE OPERATION KEYWORD ITSELF PASSED,
063500*        SO A BAD KEYWORD ISN'T ALSO REPORTED AS A BAD AMOUNT.
063600     IF LX-LINE-OK
063700        PERFORM 234-VALIDATE-AMOUNT THRU 234-EXIT.
063800
063900 232-EXIT.
064000     EXIT.
064100
064200***************************************************************
064300*    234/236 -- THE AMOUNT MAY HAVE 0, 1, OR 2 FRACTION DIGITS. *
064400*    UNSTRING ON THE DECIMAL POINT AND VALIDATE EACH HALF       *
064500*    SEPARATELY, THEN COMPUTE THE SIGNED PENNIES VALUE.         *
064600***************************************************************
064700 234-VALIDATE-AMOUNT.
064800
064900*        UNSTRING ON THE DECIMAL POINT SPLITS THE TEXT INTO A
065000*        WHOLE PART AND A FRACTION PART -- A WHOLE-DOLLAR
065100*        AMOUNT LIKE '150' LEAVES WS-AMOUNT-FRAC-TXT BLANK.
065200     MOVE SPACES TO WS-AMOUNT-WHOLE-TXT WS-AMOUNT-FRAC-TXT.
065300     UNSTRING WS-AMOUNT-TEXT DELIMITED BY '.'
065400         INTO WS-AMOUNT-WHOLE-TXT WS-AMOUNT-FRAC-TXT.
065500     IF WS-AMOUNT-WHOLE-TXT = SPACES OR
065600        WS-AMOUNT-WHOLE-TXT NOT NUMERIC
065700        MOVE 'UNPARSEABLE AMOUNT' TO EL-BAD-REASON
065800        PERFORM 235-REJECT-LINE THRU 235-EXIT
065900     ELSE
066000*            FIRST FRACTION DIGIT ONLY CHECKED IF THERE IS ONE
066100*            AT ALL -- A BLANK FRACTION IS FINE, A NON-DIGIT
066200*            ONE IS NOT.
066300        IF WS-AMOUNT-FRAC-TXT NOT = SPACES AND
066400           WS-AMOUNT-FRAC-TXT(1:1) NOT NUMERIC
066500           MOVE 'UNPARSEABLE AMOUNT' TO EL-BAD-REASON
066600           PERFORM 235-REJECT-LINE THRU 235-EXIT
066700        ELSE
066800*                SECOND FRACTION DIGIT IS OPTIONAL -- A ONE-
066900*                DIGIT FRACTION LIKE '.5' LEAVES THIS BYTE A
067000*                SPACE, WHICH IS ALLOWED.
067100           IF WS-AMOUNT-FRAC-TXT(2:1) NOT = SPACE AND
067200              WS-AMOUNT-FRAC-TXT(2:1) NOT NUMERIC
067300              MOVE 'UNPARSEABLE AMOUNT' TO EL-BAD-REASON
067400              PERFORM 235-REJECT-LINE THRU 235-EXIT
067500           ELSE
067600              PERFORM 236-COMPUTE-AMOUNT THRU 236-EXIT.
067700
067800 234-EXIT.
067900     EXIT.
068000
068100 236-COMPUTE-AMOUNT.
068200
068300*        A ONE-DIGIT FRACTION MEANS TENTHS, NOT HUNDREDTHS --
068400*        '.5' IS 50 CENTS, SO THE LONE DIGIT IS MULTIPLIED BY
068500*        10 BEFORE IT IS TREATED AS PENNIES.  A TWO-DIGIT
068600*        FRACTION IS ALREADY IN PENNIES AND NEEDS NO SCALING.
068700     MOVE WS-AMOUNT-WHOLE-TXT TO WS-AMOUNT-WHOLE-N.
068800     IF WS-AMOUNT-FRAC-TXT = SPACES
068900        MOVE ZERO TO WS-AMOUNT-CENTS-N
069000     ELSE
069100        IF WS-AMOUNT-FRAC-TXT(2:1) = SPACE
069200           MOVE WS-AMOUNT-FRAC-TXT(1:1) TO WS-FRAC-DIGIT-N
069300           COMPUTE WS-AMOUNT-CENTS-N = WS-FRAC-DIGIT-N * 10
069400        ELSE
069500           MOVE WS-AMOUNT-FRAC-TXT TO WS-AMOUNT-CENTS-N.
069600*        FOLD THE PENNIES BACK IN AS A FRACTION OF A DOLLAR TO
069700*        GET THE SIGNED, SIGNIFICANT AMOUNT THE REST OF THE
069800*        PROGRAM WORKS WITH.
069900     COMPUTE LX-AMOUNT =
070000         WS-AMOUNT-WHOLE-N + (WS-AMOUNT-CENTS-N / 100).
070100
070200 236-EXIT.
070300     EXIT.
070400
070500***************************************************************
070600*    235-REJECT-LINE -- SYSOUT DIAGNOSTIC, NOT FATAL.  MIRRORS  *
070700*    THIS SHOP'S OLD 700-ERROR-DISPLAY HABIT FROM THE INVOICE   *
070800*    CONTROL-BREAK JOBS.                                        *
070900***************************************************************
071000 235-REJECT-LINE.
071100
071200*        TRUNCATE THE OFFENDING TEXT TO 80 BYTES FOR THE
071300*        WARNING LINE -- LI-RAW-LINE IS WIDER THAN THAT, AND A
071400*        REJECTED LINE IS OFTEN GARBLED WELL PAST COLUMN 80
071500*        ANYWAY.
071600     MOVE 'NO ' TO WS-INPUT-OK-SW.
071700     MOVE LI-RAW-LINE(1:80) TO EL-BAD-TEXT.
071800     MOVE EL-BAD-REASON TO EL-BAD-LINE-MSG.
071900     DISPLAY '** LOGXBRK WARNING ** ' EL-BAD-LINE-MSG.
072000     DISPLAY EL-BAD-LINE-DETAIL.
072100     ADD 1 TO WS-BAD-CTR.
072200*        THE FULL RAW BYTES (BEYOND THE 80-BYTE TRUNCATION
072300*        ABOVE) ONLY PRINT WHEN THE VERBOSE UPSI SWITCH IS ON --
072400*        NORMAL RUNS GET JUST THE REASON AND THE SHORT DETAIL.
072500     IF LGX-VERBOSE-SW
072600        DISPLAY '   RAW BYTES: ' LI-RAW-LINE.
072700
072800 235-EXIT.
072900     EXIT.
073000
073100***************************************************************
073200*    240-RELEASE-ENTRY -- MOVES THE VALIDATED LX-LOG-ENTRY       *
073300*    FIELDS INTO THE SORT WORK RECORD AND RELEASES IT.  THIS IS  *
073400*    THE ONLY PLACE (BESIDES 245'S MIRROR) THAT FEEDS THE SORT.  *
073500***************************************************************
073600 240-RELEASE-ENTRY.
073700
073800     MOVE SPACES            TO SW-LOG-SORT-WORK.
073900     MOVE LX-USER            TO SRT-USER.
074000     MOVE LX-TIMESTAMP       TO SRT-TIMESTAMP.
074100     MOVE LX-OP-TYPE         TO SRT-OP-TYPE.
074200     MOVE LX-AMOUNT          TO SRT-AMOUNT.
074300     MOVE LX-RELATED-USER    TO SRT-RELATED-USER.
074400     RELEASE SW-LOG-SORT-WORK.
074500     ADD 1 TO WS-REL-CTR.
074600
074700 240-EXIT.
074800     EXIT.
074900
075000***************************************************************
075100*    245 -- THE TRANSFER-TO-RECEIVED MIRROR.  SAME TIMESTAMP    *
075200*    AND AMOUNT AS THE ORIGINAL, USER AND RELATED-USER SWAPPED. *
075300*    03-14-96 DKM -- MUST CARRY THE ORIGINAL TIMESTAMP, NOT      *
075400*    TODAY'S DATE, SEE CHANGE LOG.                               *
075500***************************************************************
075600 245-RELEASE-MIRROR-RECEIVED.
075700
075800*        USER AND RELATED-USER ARE SWAPPED FROM 240'S RELEASE --
075900*        THE TARGET OF THE TRANSFER BECOMES THE MIRROR'S OWN
076000*        USER SO IT SORTS INTO THAT USER'S BLOCK OF ENTRIES,
076100*        WITH THE ORIGINAL SENDER CARRIED AS ITS RELATED USER.
076200     MOVE SPACES            TO SW-LOG-SORT-WORK.
076300     MOVE LX-RELATED-USER    TO SRT-USER.
076400     MOVE LX-TIMESTAMP       TO SRT-TIMESTAMP.
076500     SET SRT-OP-RECEIVED     TO TRUE.
076600     MOVE LX-AMOUNT          TO SRT-AMOUNT.
076700     MOVE LX-USER            TO SRT-RELATED-USER.
076800     RELEASE SW-LOG-SORT-WORK.
076900     ADD 1 TO WS-REL-CTR.
077000*        COUNTED SEPARATELY FROM WS-REL-CTR SO 900 CAN REPORT
077100*        HOW MANY OF THE RELEASED ENTRIES WERE MANUFACTURED
077200*        RATHER THAN READ FROM THE FEED.
077300     ADD 1 TO WS-MIRROR-CTR.
077400
077500 245-EXIT.
077600     EXIT.
077700
077800***************************************************************
077900*    BALANCE CALCULATOR / STATEMENT WRITER -- SORT OUTPUT       *
078000*    PROCEDURE.  BUFFERS EACH USER'S SORTED ENTRIES INTO         *
078100*    UE-USER-ENTRY-TABLE ON THE WAY BY SO THE OPENING-BALANCE    *
078200*    SCAN CAN LOOK ACROSS THE WHOLE USER BEFORE THE FOLD RUNS.   *
078300***************************************************************
078400 300-SRT-OUTPUT-PROCD.
078500
078600*        PRIME THE PUMP WITH ONE RETURN BEFORE THE MAIN LOOP SO
078700*        WS-CURRENT-USER CAN BE SEEDED FROM THE FIRST RECORD --
078800*        330 COMPARES EVERY LATER RECORD'S SRT-USER AGAINST
078900*        THIS SEEDED VALUE TO DETECT THE USER BREAK.
079000     MOVE 'NO '  TO WS-EOF-SRT-OUTPUT-SW.
079100     MOVE SPACES TO WS-CURRENT-USER.
079200     MOVE ZERO   TO UE-TABLE-COUNT.
079300     PERFORM 310-RETURN-SRTD-REC THRU 310-EXIT.
079400     IF EOF-SRT-OUTPUT
079500        DISPLAY '** LOGXBRK WARNING ** NO SORTED ENTRIES '
079600                'AVAILABLE'
079700        GO TO 300-EXIT.
079800     MOVE SRT-USER TO WS-CURRENT-USER.
079900     PERFORM 320-BUFFER-SRTD-REC THRU 320-EXIT.
080000     PERFORM 310-RETURN-SRTD-REC THRU 310-EXIT.
080100     PERFORM 330-PRSS-SORTED-RETURN THRU 330-EXIT
080200         UNTIL EOF-SRT-OUTPUT.
080300*        THE LOOP ABOVE ONLY BREAKS OUT ON EOF, SO THE VERY
080400*        LAST USER'S BUFFERED TABLE NEVER GOES THROUGH 330'S
080500*        BREAK LOGIC -- THIS FINAL CALL RUNS THAT LAST USER'S
080600*        STATEMENT EXPLICITLY.
080700     PERFORM 400-PRSS-USER-BREAK THRU 400-EXIT.
080800
080900 300-EXIT.
081000     EXIT.
081100
081200***************************************************************
081300*    310-RETURN-SRTD-REC -- PULLS ONE RECORD BACK FROM THE SORT  *
081400*    IN USER/TIMESTAMP ORDER.  ONE CALL, ONE RECORD, SAME SHAPE  *
081500*    AS 210'S ONE-READ-PER-CALL HABIT ON THE INPUT SIDE.         *
081600***************************************************************
081700 310-RETURN-SRTD-REC.
081800
081900*        GO TO STRAIGHT TO THE EXIT ON END-OF-SORT RATHER THAN
082000*        FALLING THROUGH -- THE RETR-CTR BELOW MUST NOT COUNT
082100*        THE PHANTOM RECORD SORT RETURNS AT END.
082200     RETURN LOG-SORT-FILE
082300         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
082400                GO TO 310-EXIT.
082500     ADD 1 TO WS-RETR-CTR.
082600
082700 310-EXIT.
082800     EXIT.
082900
083000***************************************************************
083100*    320-BUFFER-SRTD-REC -- APPENDS ONE SORTED RECORD ONTO       *
083200*    UE-USER-ENTRY-TABLE FOR THE CURRENT USER.  THE TABLE HOLDS  *
083300*    EVERY ENTRY FOR ONE USER AT A TIME SO 420/422 CAN SCAN      *
083400*    AHEAD FOR THE OPENING BALANCE BEFORE 430/432 FOLDS IT.      *
083500***************************************************************
083600 320-BUFFER-SRTD-REC.
083700
083800*        UE-IDX IS SET TO THE NEW COUNT RATHER THAN VARIED BY A
083900*        PERFORM, SINCE THIS PARAGRAPH IS CALLED ONE RECORD AT
084000*        A TIME FROM BOTH 300 (THE FIRST RECORD OF A RUN) AND
084100*        330 (EVERY RECORD AFTER).
084200     ADD 1 TO UE-TABLE-COUNT.
084300     SET UE-IDX TO UE-TABLE-COUNT.
084400     MOVE SRT-TIMESTAMP     TO UE-TIMESTAMP(UE-IDX).
084500     MOVE SRT-OP-TYPE       TO UE-OP-TYPE(UE-IDX).
084600     MOVE SRT-AMOUNT        TO UE-AMOUNT(UE-IDX).
084700     MOVE SRT-RELATED-USER  TO UE-RELATED-USER(UE-IDX).
084800
084900 320-EXIT.
085000     EXIT.
085100
085200***************************************************************
085300*    330-PRSS-SORTED-RETURN -- DRIVES THE RETURN LOOP FOR 300.   *
085400*    SRT-USER CHANGING FROM ONE RETURNED RECORD TO THE NEXT IS   *
085500*    THE USER BREAK -- 400 RUNS ON THE OLD USER'S BUFFERED TABLE *
085600*    BEFORE THE NEW USER'S FIRST RECORD IS BUFFERED IN ITS PLACE.*
085700***************************************************************
085800 330-PRSS-SORTED-RETURN.
085900
086000*        THE BREAK RUNS BEFORE THE NEW USER'S RECORD IS EVER
086100*        BUFFERED, SO UE-USER-ENTRY-TABLE HOLDS EXACTLY ONE
086200*        USER'S ENTRIES AT ANY GIVEN MOMENT -- 400 CLEARS THE
086300*        COUNT ON ITS WAY OUT (SEE ITS OWN COMMENT).
086400     IF SRT-USER NOT = WS-CURRENT-USER
086500        PERFORM 400-PRSS-USER-BREAK THRU 400-EXIT
086600        MOVE SRT-USER TO WS-CURRENT-USER.
086700     PERFORM 320-BUFFER-SRTD-REC THRU 320-EXIT.
086800     PERFORM 310-RETURN-SRTD-REC THRU 310-EXIT.
086900
087000 330-EXIT.
087100     EXIT.
087200
087300***************************************************************
087400*    400-PRSS-USER-BREAK -- ONE USER'S WORTH OF WORK: FIND THE  *
087500*    OPENING BALANCE, FOLD THE SIGNED RUNNING TOTAL, WRITE THE   *
087600*    STATEMENT, THEN CLEAR THE TABLE FOR THE NEXT USER.          *
087700***************************************************************
087800 400-PRSS-USER-BREAK.
087900
088000*        THE TABLE IS ALREADY FULLY BUFFERED FOR THIS USER BY
088100*        THE TIME 330 CALLS THIS -- NONE OF THE THREE PERFORMS
088200*        BELOW TOUCH THE SORT FILE, THEY ONLY WORK THE TABLE.
088300     PERFORM 420-FIND-OPENING-BALANCE THRU 420-EXIT.
088400     PERFORM 430-FOLD-USER-BALANCE THRU 430-EXIT.
088500     PERFORM 440-WRITE-USER-STATEMENT THRU 440-EXIT.
088600*        CLEAR THE COUNT (NOT THE TABLE CONTENTS -- OCCURS
088700*        DEPENDING ON MAKES THAT SAFE) SO 320 STARTS THE NEXT
088800*        USER'S BUFFER FRESH AT SUBSCRIPT 1.
088900     MOVE ZERO TO UE-TABLE-COUNT.
089000
089100 400-EXIT.
089200     EXIT.
089300
089400***************************************************************
089500*    420/422 -- OPENING BALANCE COMES ONLY FROM THE EARLIEST    *
089600*    BALANCE INQUIRY ROW IN THE TABLE (TABLE ORDER IS ALREADY   *
089700*    TIMESTAMP-ASCENDING FROM THE SORT KEY).  07-19-01 REWORK   *
089800*    PER REQ 5033 -- SEE CHANGE LOG.                             *
089900***************************************************************
090000 420-FIND-OPENING-BALANCE.
090100
090200*        RESET BOTH THE ACCUMULATOR AND THE FOUND-SWITCH BEFORE
090300*        EVERY USER -- WS-OPENING-BALANCE CARRIES OVER FROM THE
090400*        PRIOR USER OTHERWISE, AND A USER WITH NO BALANCE
090500*        INQUIRY LINE AT ALL WOULD WRONGLY INHERIT IT.
090600     MOVE ZERO  TO WS-OPENING-BALANCE.
090700     MOVE 'NO ' TO WS-OPENING-FOUND-SW.
090800*        THE UNTIL CLAUSE STOPS THE SCAN THE INSTANT A BALANCE
090900*        INQUIRY TURNS UP, SO ONLY THE FIRST ONE IN THE USER'S
091000*        BLOCK OF LINES EVER SETS WS-OPENING-BALANCE.
091100     PERFORM 422-SCAN-FOR-BALIQ THRU 422-EXIT
091200         VARYING UE-IDX FROM 1 BY 1
091300         UNTIL UE-IDX > UE-TABLE-COUNT OR OPENING-FOUND.
091400
091500 420-EXIT.
091600     EXIT.
091700
091800 422-SCAN-FOR-BALIQ.
091900
092000*        NOT OPENING-FOUND IS BELT-AND-SUSPENDERS HERE SINCE
092100*        THE VARYING/UNTIL IN 420 ALREADY STOPS ON THE FIRST
092200*        HIT -- LEFT IN FROM THE DAY THIS PARAGRAPH WAS CALLED
092300*        FROM TWO PLACES, BEFORE THE 08-19-98 REWORK.
092400     IF UE-OP-BALANCE-INQUIRY(UE-IDX) AND NOT OPENING-FOUND
092500        MOVE UE-AMOUNT(UE-IDX) TO WS-OPENING-BALANCE
092600        SET OPENING-FOUND TO TRUE.
092700
092800 422-EXIT.
092900     EXIT.
093000
093100***************************************************************
093200*    430/432 -- FOLD RUNS FROM SUBSCRIPT 1 REGARDLESS OF WHERE  *
093300*    THE SEEDING BALANCE INQUIRY ROW SITS -- PER THE DOCUMENTED *
093400*    CAVEAT, EARLIER ENTRIES ARE STILL FOLDED IN ON TOP OF IT.  *
093500***************************************************************
093600 430-FOLD-USER-BALANCE.
093700
093800*        SEED THE RUNNING BALANCE FROM THE OPENING BALANCE
093900*        LOCATED IN 420, THEN WALK THE WHOLE TABLE ONE MORE
094000*        TIME APPLYING EACH ENTRY IN THE ORDER IT WAS SORTED --
094100*        THAT IS WHAT MAKES THE FIGURE ON EACH DETAIL LINE A
094200*        TRUE RUNNING BALANCE RATHER THAN A FINAL TOTAL ONLY.
094300     MOVE WS-OPENING-BALANCE TO WS-RUNNING-BALANCE.
094400     PERFORM 432-FOLD-ONE-ENTRY THRU 432-EXIT
094500         VARYING UE-IDX FROM 1 BY 1
094600         UNTIL UE-IDX > UE-TABLE-COUNT.
094700
094800 430-EXIT.
094900     EXIT.
095000
095100 432-FOLD-ONE-ENTRY.
095200
095300*        FOUR WAYS AN ENTRY CAN AFFECT THE RUNNING BALANCE --
095400*        MONEY IN, MONEY OUT TWO DIFFERENT WAYS, OR NOT AT ALL.
095500     EVALUATE TRUE
095600         WHEN UE-OP-RECEIVED(UE-IDX)
095700*            MONEY CAME IN FROM ANOTHER USER (OR WAS
095800*            SYNTHESIZED BY 245 FOR A ONE-SIDED TRANSFER) --
095900*            ADD IT.
096000             ADD UE-AMOUNT(UE-IDX) TO WS-RUNNING-BALANCE
096100         WHEN UE-OP-TRANSFERRED(UE-IDX)
096200*            MONEY WENT OUT TO ANOTHER USER -- SUBTRACT IT.
096300             SUBTRACT UE-AMOUNT(UE-IDX) FROM WS-RUNNING-BALANCE
096400         WHEN UE-OP-WITHDREW(UE-IDX)
096500*            MONEY WENT OUT OF THE BANK ENTIRELY -- SUBTRACT
096600*            IT THE SAME AS A TRANSFER OUT.
096700             SUBTRACT UE-AMOUNT(UE-IDX) FROM WS-RUNNING-BALANCE
096800         WHEN OTHER
096900*            A BALANCE INQUIRY LINE DOES NOT MOVE MONEY -- IT
097000*            ONLY SEEDED THE OPENING BALANCE BACK IN 420.
097100             CONTINUE.
097200
097300 432-EXIT.
097400     EXIT.
097500
097600***************************************************************
097700*    440/450/460 -- WRITER.  ONE DATASET OPENED PER USER UNDER  *
097800*    A BUILT DSNAME (SEE 442), DETAIL LINES IN TABLE ORDER, ONE *
097900*    FINAL BALANCE TRAILER, THEN CLOSED.                        *
098000***************************************************************
098100 440-WRITE-USER-STATEMENT.
098200
098300*        THE DSNAME HAS TO BE BUILT (BY 442) BEFORE THE OPEN,
098400*        NOT AFTER -- ASSIGN IS DYNAMIC ON THIS FD SO THE OPEN
098500*        PICKS UP WHATEVER IS IN WS-STMT-DSNAME AT OPEN TIME.
098600     PERFORM 442-BUILD-STMT-DSNAME THRU 442-EXIT.
098700     OPEN OUTPUT STMT-OUTPUT-FILE.
098800     IF WS-STMT-STATUS NOT = '00'
098900        DISPLAY '** LOGXBRK ERROR ** CANNOT OPEN STATEMENT '
099000                'FILE FOR USER ' WS-CURRENT-USER
099100                ' STATUS ' WS-STMT-STATUS
099200     ELSE
099300*            ONE DETAIL LINE PER TABLE ENTRY, THEN A SINGLE
099400*            TRAILER CARRYING THE FINAL FOLDED BALANCE --
099500*            WS-USERS-CTR ONLY BUMPS WHEN THE STATEMENT
099600*            ACTUALLY OPENED, NOT ON EVERY USER BREAK.
099700        PERFORM 450-WRITE-DETAIL-LINE THRU 450-EXIT
099800            VARYING UE-IDX FROM 1 BY 1
099900            UNTIL UE-IDX > UE-TABLE-COUNT
100000        PERFORM 460-WRITE-TRAILER-LINE THRU 460-EXIT
100100        CLOSE STMT-OUTPUT-FILE
100200        ADD 1 TO WS-USERS-CTR.
100300
100400 440-EXIT.
100500     EXIT.
100600
100700***************************************************************
100800*    442-BUILD-STMT-DSNAME -- BUILDS THE ASSIGN-TO-DYNAMIC       *
100900*    DATASET NAME FOR THE CURRENT USER'S STATEMENT, ONE PER      *
101000*    USER BREAK.  08-19-98 KLM REWORK -- SEE CHANGE LOG -- WAS   *
101100*    A SINGLE MERGED REPORT DATASET BEFORE THIS.                 *
101200***************************************************************
101300 442-BUILD-STMT-DSNAME.
101400
101500*        DELIMITED BY SPACE ON THE USER ID DROPS THE TRAILING
101600*        PAD OFF WS-CURRENT-USER SO THE DATASET NAME DOESN'T
101700*        CARRY A RUN OF BLANKS BEFORE THE '.LOG' SUFFIX.
101800     MOVE SPACES TO WS-STMT-DSNAME.
101900     STRING 'logs/transactions_by_users/' DELIMITED BY SIZE
102000            WS-CURRENT-USER                DELIMITED BY SPACE
102100            '.log'                         DELIMITED BY SIZE
102200       INTO WS-STMT-DSNAME.
102300
102400 442-EXIT.
102500     EXIT.
102600
102700 450-WRITE-DETAIL-LINE.
102800
102900*        ONE CALL PER TABLE ENTRY (SEE THE PERFORM ... VARYING
103000*        IN 440) -- 650 DOES ALL THE WORK OF TURNING UE-IDX'S
103100*        ENTRY BACK INTO LOG-LINE TEXT.
103200     PERFORM 650-FORMAT-ENTRY-LINE THRU 650-EXIT.
103300     WRITE STMT-OUT-REC FROM SL-STMT-LINE.
103400     ADD 1 TO WS-WRTN-CTR.
103500
103600 450-EXIT.
103700     EXIT.
103800
103900 460-WRITE-TRAILER-LINE.
104000
104100*        ONE CALL PER USER, AFTER THE LAST DETAIL LINE --
104200*        660 CARRIES THE FINAL WS-RUNNING-BALANCE OUT OF 430.
104300     PERFORM 660-FORMAT-BALANCE-LINE THRU 660-EXIT.
104400     WRITE STMT-OUT-REC FROM SL-STMT-LINE.
104500     ADD 1 TO WS-WRTN-CTR.
104600
104700 460-EXIT.
104800     EXIT.
104900
105000***************************************************************
105100*    650/660 -- STATEMENT FORMATTER.  RENDERS ONE TABLE ROW OR  *
105200*    THE TRAILER BACK TO THE CANONICAL LOG-LINE GRAMMAR SO THE  *
105300*    STATEMENT FILE READS LIKE THE ORIGINAL FEED, JUST SORTED   *
105400*    INTO ONE USER'S OPERATIONS IN TIMESTAMP ORDER.             *
105500***************************************************************
105600 650-FORMAT-ENTRY-LINE.
105700
105800*        SL-EDIT-AMOUNT IS A ZERO-SUPPRESSED NUMERIC-EDITED
105900*        FIELD (SEE LOGXREC), SO IT COMES BACK PADDED WITH
106000*        LEADING SPACES -- 682 STRIPS THOSE BEFORE THE STRING
106100*        BELOW PICKS UP WS-AMOUNT-TRIMMED, OR THE AMOUNT WOULD
106200*        LAND IN THE MIDDLE OF THE LINE SURROUNDED BY BLANKS.
106300     MOVE UE-AMOUNT(UE-IDX) TO SL-EDIT-AMOUNT.
106400     PERFORM 682-LEFT-JUSTIFY-AMOUNT THRU 682-EXIT.
106500     MOVE SPACES TO SL-STMT-LINE.
106600*        FOUR GRAMMAR SHAPES, ONE PER OPERATION -- EACH STRING
106700*        REBUILDS '[TIMESTAMP] USER <KEYWORD> AMOUNT [TO/FROM
106800*        RELATED-USER]' EXACTLY AS 220/232 PARSED IT APART,
106900*        USING DELIMITED BY SPACE ON THE VARIABLE-LENGTH FIELDS
107000*        (USER IDS, THE TRIMMED AMOUNT) SO THE TRAILING PAD
107100*        BYTES OF THOSE PIC X FIELDS DON'T LAND IN THE OUTPUT.
107200     EVALUATE TRUE
107300*            BALANCE INQUIRY -- NO RELATED USER TO STRING IN.
107400         WHEN UE-OP-BALANCE-INQUIRY(UE-IDX)
107500             STRING '['            DELIMITED BY SIZE
107600                    UE-TIMESTAMP(UE-IDX)   DELIMITED BY SIZE
107700                    '] '           DELIMITED BY SIZE
107800                    WS-CURRENT-USER        DELIMITED BY SPACE
107900                    ' balance inquiry '    DELIMITED BY SIZE
108000                    WS-AMOUNT-TRIMMED      DELIMITED BY SPACE
108100               INTO SL-TEXT
108200*            TRANSFERRED -- CARRIES THE TARGET USER AFTER 'TO'.
108300         WHEN UE-OP-TRANSFERRED(UE-IDX)
108400             STRING '['            DELIMITED BY SIZE
108500                    UE-TIMESTAMP(UE-IDX)   DELIMITED BY SIZE
108600                    '] '           DELIMITED BY SIZE
108700                    WS-CURRENT-USER        DELIMITED BY SPACE
108800                    ' transferred '        DELIMITED BY SIZE
108900                    WS-AMOUNT-TRIMMED      DELIMITED BY SPACE
109000                    ' to '                 DELIMITED BY SIZE
109100                    UE-RELATED-USER(UE-IDX) DELIMITED BY SPACE
109200               INTO SL-TEXT
109300*            RECEIVED -- CARRIES THE SOURCE USER AFTER 'FROM',
109400*            WHETHER IT ARRIVED DIRECTLY OR WAS SYNTHESIZED BY
109500*            245 AS A TRANSFER'S MIRROR.
109600         WHEN UE-OP-RECEIVED(UE-IDX)
109700             STRING '['            DELIMITED BY SIZE
109800                    UE-TIMESTAMP(UE-IDX)   DELIMITED BY SIZE
109900                    '] '           DELIMITED BY SIZE
110000                    WS-CURRENT-USER        DELIMITED BY SPACE
110100                    ' received '           DELIMITED BY SIZE
110200                    WS-AMOUNT-TRIMMED      DELIMITED BY SPACE
110300                    ' from '               DELIMITED BY SIZE
110400                    UE-RELATED-USER(UE-IDX) DELIMITED BY SPACE
110500               INTO SL-TEXT
110600*            WITHDREW -- NO RELATED USER TO STRING IN.
110700         WHEN UE-OP-WITHDREW(UE-IDX)
110800             STRING '['            DELIMITED BY SIZE
110900                    UE-TIMESTAMP(UE-IDX)   DELIMITED BY SIZE
111000                    '] '           DELIMITED BY SIZE
111100                    WS-CURRENT-USER        DELIMITED BY SPACE
111200                    ' withdrew '           DELIMITED BY SIZE
111300                    WS-AMOUNT-TRIMMED      DELIMITED BY SPACE
111400               INTO SL-TEXT.
111500
111600 650-EXIT.
111700     EXIT.
111800
111900 660-FORMAT-BALANCE-LINE.
112000*        RUNS THE RUN TIMESTAMP (NOT THE LAST ENTRY'S) AND THE
112100*        FOLDED WS-RUNNING-BALANCE THROUGH THE SAME TRIM-AND-
112200*        STRING TREATMENT AS 650, USING THE SAME 'final balance'
112300*        KEYWORD SLOT WHERE 650 WOULD PUT 'balance inquiry',
112400*        ETC. -- THIS TRAILER LINE HAS NO RELATED USER EITHER.
112500
112600     MOVE WS-RUNNING-BALANCE TO SL-EDIT-BALANCE.
112700     PERFORM 684-LEFT-JUSTIFY-BALANCE THRU 684-EXIT.
112800     MOVE SPACES TO SL-STMT-LINE.
112900     STRING '['            DELIMITED BY SIZE
113000            WS-RUN-TIMESTAMP       DELIMITED BY SIZE
113100            '] '           DELIMITED BY SIZE
113200            WS-CURRENT-USER        DELIMITED BY SPACE
113300            ' final balance '      DELIMITED BY SIZE
113400            WS-BALANCE-TRIMMED     DELIMITED BY SPACE
113500       INTO SL-TEXT.
113600
113700 660-EXIT.
113800     EXIT.
113900
114000***************************************************************
114100*    682/684 -- LEFT-JUSTIFY A ZERO-SUPPRESSED EDIT FIELD SO IT *
114200*    CAN BE STRUNG INTO A LINE WITHOUT LEADING BLANKS.           *
114300***************************************************************
114400 682-LEFT-JUSTIFY-AMOUNT.
114500
114600*        INSPECT TALLYING FOR LEADING SPACE COUNTS THE PAD
114700*        WITHOUT AN EXPLICIT SCAN LOOP -- THEN THE REFERENCE
114800*        MODIFICATION (WS-LEAD-SPACES + 1:) LIFTS OUT EVERYTHING
114900*        FROM THE FIRST NON-SPACE CHARACTER TO THE END, WHICH
115000*        IS THE OLD SHOP TRICK FOR LEFT-JUSTIFYING A
115100*        ZERO-SUPPRESSED EDITED FIELD WITHOUT A PERFORM LOOP.
115200     MOVE ZERO TO WS-LEAD-SPACES.
115300     INSPECT SL-EDIT-AMOUNT TALLYING WS-LEAD-SPACES
115400         FOR LEADING SPACE.
115500     MOVE SPACES TO WS-AMOUNT-TRIMMED.
115600     MOVE SL-EDIT-AMOUNT(WS-LEAD-SPACES + 1:) TO
115700          WS-AMOUNT-TRIMMED.
115800
115900 682-EXIT.
116000     EXIT.
116100
116200 684-LEFT-JUSTIFY-BALANCE.
116300
116400*        SAME TRICK AS 682, RUN AGAINST THE BALANCE-EDITED
116500*        FIELD FOR THE TRAILER LINE INSTEAD OF THE AMOUNT
116600*        FIELD FOR A DETAIL LINE -- KEPT AS ITS OWN PARAGRAPH
116700*        RATHER THAN SHARED, SINCE 650 AND 660 NEVER RUN IN
116800*        THE SAME BREATH.
116900     MOVE ZERO TO WS-LEAD-SPACES.
117000     INSPECT SL-EDIT-BALANCE TALLYING WS-LEAD-SPACES
117100         FOR LEADING SPACE.
117200     MOVE SPACES TO WS-BALANCE-TRIMMED.
117300     MOVE SL-EDIT-BALANCE(WS-LEAD-SPACES + 1:) TO
117400          WS-BALANCE-TRIMMED.
117500
117600 684-EXIT.
117700     EXIT.
117800
117900***************************************************************
118000*    900 -- EOJ DIAGNOSTIC COUNTS, SYSOUT ONLY.                 *
118100***************************************************************
118200 900-DISPLAY-PROG-DIAG.
118300
118400*        SIX COUNTS, EACH BUILT THE SAME WAY -- LOAD THE
118500*        CAPTION AND THE COMP COUNTER INTO DISPLAY-LINE'S TWO
118600*        FIELDS, THEN DISPLAY THE GROUP.  KEPT AS ONE STRAIGHT
118700*        LINE-DOWN LISTING RATHER THAN A TABLE SINCE OPERATIONS
118800*        READS THIS OFF THE JOB LOG, NOT A REPORT.
118900     DISPLAY '****     LOGXBRK RUNNING    ****'.
119000*        RAW INPUT VOLUME -- SHOULD RECONCILE TO THE FEED'S
119100*        OWN LINE COUNT.
119200     MOVE 'LOG LINES READ' TO DISP-MESSAGE.
119300     MOVE WS-READ-CTR TO DISP-VALUE.
119400     DISPLAY DISPLAY-LINE.
119500*        LINES THAT FAILED VALIDATION IN 230 -- BUMPED BY
119600*        215 WHEN LX-LINE-OK COMES BACK 'NO '.
119700     MOVE 'LOG LINES REJECTED (SEE WARNINGS ABOVE)' TO
119800          DISP-MESSAGE.
119900     MOVE WS-BAD-CTR TO DISP-VALUE.
120000     DISPLAY DISPLAY-LINE.
120100*        HOW MANY GOOD LINES WENT TO THE SORT, MIRRORS
120200*        INCLUDED -- BUMPED BY 240.
120300     MOVE 'ENTRIES RELEASED TO SORT' TO DISP-MESSAGE.
120400     MOVE WS-REL-CTR TO DISP-VALUE.
120500     DISPLAY DISPLAY-LINE.
120600*        SUBSET OF THE ABOVE THAT 245 MANUFACTURED RATHER
120700*        THAN READ FROM THE FEED -- A ONE-SIDED TRANSFER LINE.
120800     MOVE 'OF WHICH SYNTHESIZED RECEIVED MIRRORS' TO
120900          DISP-MESSAGE.
121000     MOVE WS-MIRROR-CTR TO DISP-VALUE.
121100     DISPLAY DISPLAY-LINE.
121200*        SHOULD MATCH ENTRIES RELEASED -- A MISMATCH MEANS
121300*        THE SORT DROPPED OR DUPLICATED RECORDS.
121400     MOVE 'ENTRIES RETURNED FROM SORT' TO DISP-MESSAGE.
121500     MOVE WS-RETR-CTR TO DISP-VALUE.
121600     DISPLAY DISPLAY-LINE.
121700*        DETAIL LINES PLUS TRAILER LINES ACROSS ALL USER
121800*        STATEMENT FILES -- BUMPED BY BOTH 450 AND 460.
121900     MOVE 'STATEMENT LINES WRITTEN' TO DISP-MESSAGE.
122000     MOVE WS-WRTN-CTR TO DISP-VALUE.
122100     DISPLAY DISPLAY-LINE.
122200*        ONE PER USER BREAK THAT ACTUALLY OPENED A STATEMENT
122300*        FILE -- BUMPED BY 440, NOT BY 400, SO AN OPEN
122400*        FAILURE DOES NOT INFLATE THIS COUNT.
122500     MOVE 'USER STATEMENT FILES PRODUCED' TO DISP-MESSAGE.
122600     MOVE WS-USERS-CTR TO DISP-VALUE.
122700     DISPLAY DISPLAY-LINE.
122800     DISPLAY '****     LOGXBRK EOJ        ****'.
122900
123000 900-EXIT.
123100     EXIT.
