000100***************************************************************
000200*                                                              *
000300*    LOGXREC  --  RECORD LAYOUTS FOR THE ACCOUNT ACTIVITY      *
000400*                 LOG PROCESSING JOB (LOGXBRK)                 *
000500*                                                              *
000600*    HOLDS THE WORKING-STORAGE BUSINESS RECORDS SHARED BY      *
000700*    LOGXBRK -- THE FD/SD RECORDS STAY IN THE PROGRAM ITSELF,  *
000800*    PER THIS SHOP'S USUAL SPLIT.  THIS BOOK CARRIES:          *
000900*        - THE PARSED LOG-ENTRY BUSINESS RECORD                *
001000*        - THE PER-USER ENTRY TABLE BUILT ON EACH USER BREAK   *
001100*        - THE WORD-SPLIT TABLE USED TO PARSE ONE LOG LINE     *
001200*        - THE FORMATTED STATEMENT LINE AND BAD-LINE DIAGNOSTIC*
001300*                                                              *
001400*    MAINTENANCE.                                              *
001500*    -----------                                               *
001600*    05-11-98  RJT  ORIGINAL COPYBOOK FOR JOB LGX010 (REQ 4471)*
001700*    02-08-99  RJT  WIDENED LX-RELATED-USER, TARGET IDS WERE   *
001800*                   TRUNCATING ON THE RECEIVED MIRROR ENTRY    *
001900*    11-29-99  DKM  Y2K -- LX-TS-YEAR WIDENED TO 4 DIGITS,     *
002000*                   REDEFINES REBUILT TO MATCH (REQ 4652)      *
002100*    07-19-01  RJT  ADDED UE-USER-ENTRY-TABLE FOR THE OPENING  *
002200*                   BALANCE REWORK ON LGX010 (REQ 5033)        *
002300*    03-14-06  PLS  RAISED UE-TABLE-MAX TO 2000, SHOP HAD A    *
002400*                   HEAVY-VOLUME USER BLOW THE OLD LIMIT       *
002500***************************************************************
002600
002700***************************************************************
002800*    ONE PARSED LOG ENTRY -- BUSINESS RECORD.  ONE INPUT LINE  *
002900*    PRODUCES ONE OF THESE, TWO WHEN A TRANSFERRED LINE ALSO   *
003000*    SYNTHESIZES A MIRRORED RECEIVED ENTRY ON THE TARGET USER. *
003100***************************************************************
003200 01  LX-LOG-ENTRY.
003300     05  LX-TIMESTAMP                  PIC X(19).
003400     05  LX-TIMESTAMP-PARTS REDEFINES LX-TIMESTAMP.
003500         10  LX-TS-YEAR                PIC 9(4).
003600         10  LX-TS-SEP-1               PIC X.
003700         10  LX-TS-MONTH               PIC 9(2).
003800         10  LX-TS-SEP-2               PIC X.
003900         10  LX-TS-DAY                 PIC 9(2).
004000         10  LX-TS-SEP-3               PIC X.
004100         10  LX-TS-HOUR                PIC 9(2).
004200         10  LX-TS-SEP-4               PIC X.
004300         10  LX-TS-MINUTE              PIC 9(2).
004400         10  LX-TS-SEP-5               PIC X.
004500         10  LX-TS-SECOND              PIC 9(2).
004600     05  LX-USER                       PIC X(10).
004700     05  LX-OP-TYPE                    PIC X(16).
004800         88  LX-OP-BALANCE-INQUIRY     VALUE 'BALANCE INQUIRY '.
004900         88  LX-OP-TRANSFERRED         VALUE 'TRANSFERRED     '.
005000         88  LX-OP-RECEIVED            VALUE 'RECEIVED        '.
005100         88  LX-OP-WITHDREW            VALUE 'WITHDREW        '.
005200     05  LX-AMOUNT                     PIC S9(9)V99.
005300     05  LX-RELATED-USER               PIC X(10).
005400     05  FILLER                        PIC X(15).
005500
005600***************************************************************
005700*    PER-USER ENTRY TABLE.  BUILT FRESH ON EVERY USER BREAK IN *
005800*    300-SRT-OUTPUT-PROCD SO THE OPENING-BALANCE SCAN CAN LOOK *
005900*    AHEAD THROUGH THE WHOLE USER BEFORE THE FOLD RUNS.        *
006000***************************************************************
006100 01  UE-USER-ENTRY-TABLE.
006200     05  UE-TABLE-COUNT                PIC S9(4) COMP VALUE ZERO.
006300     05  FILLER                        PIC X(2)  VALUE SPACES.
006400     05  UE-ENTRY OCCURS 1 TO 2000 TIMES
006500                  DEPENDING ON UE-TABLE-COUNT
006600                  INDEXED BY UE-IDX.
006700         10  UE-TIMESTAMP              PIC X(19).
006800         10  UE-OP-TYPE                PIC X(16).
006900             88  UE-OP-BALANCE-INQUIRY VALUE 'BALANCE INQUIRY '.
007000             88  UE-OP-TRANSFERRED     VALUE 'TRANSFERRED     '.
007100             88  UE-OP-RECEIVED        VALUE 'RECEIVED        '.
007200             88  UE-OP-WITHDREW        VALUE 'WITHDREW        '.
007300         10  UE-AMOUNT                 PIC S9(9)V99.
007400         10  UE-RELATED-USER           PIC X(10).
007500         10  FILLER                    PIC X(5).
007600
007700***************************************************************
007800*    WORD-SPLIT TABLE.  220-PARSE-INPUT-LINE UNSTRINGS THE     *
007900*    TEXT BETWEEN THE TIMESTAMP BRACKETS ON SPACES INTO THIS   *
008000*    TABLE, THEN THE GRAMMAR IS READ POSITIONALLY OUT OF IT.   *
008100***************************************************************
008200 01  WT-WORD-TABLE.
008300     05  WT-WORD-COUNT                 PIC S9(4) COMP VALUE ZERO.
008400     05  FILLER                        PIC X(2)  VALUE SPACES.
008500     05  WT-WORD OCCURS 10 TIMES       PIC X(20).
008600
008700***************************************************************
008800*    FORMATTED STATEMENT LINE -- ONE OPERATION LINE OR THE     *
008900*    TRAILING FINAL-BALANCE LINE, BOTH WRITTEN TO STMT-OUTPUT- *
009000*    FILE IN THIS SHAPE.                                       *
009100***************************************************************
009200 01  SL-STMT-LINE.
009300     05  SL-TEXT                       PIC X(96).
009400     05  FILLER                        PIC X(4).
009500
009600 01  SL-EDIT-FIELDS.
009700     05  SL-EDIT-AMOUNT                PIC -(9)9.99.
009800     05  SL-EDIT-BALANCE               PIC -(9)9.99.
009900     05  FILLER                        PIC X(2)  VALUE SPACES.
010000
010100***************************************************************
010200*    BAD-LINE DIAGNOSTIC, WRITTEN TO SYSOUT WHEN A LOG LINE    *
010300*    FAILS THE GRAMMAR OR FIELD VALIDATION.  NOT FATAL.        *
010400***************************************************************
010500 01  EL-BAD-LINE-MSG                   PIC X(96).
010600
010700 01  EL-BAD-LINE-DETAIL.
010800     05  EL-BAD-REASON                 PIC X(40).
010900     05  FILLER                        PIC X(2)     VALUE SPACES.
011000     05  EL-BAD-TEXT                   PIC X(80).
011100     05  FILLER                        PIC X(4).
